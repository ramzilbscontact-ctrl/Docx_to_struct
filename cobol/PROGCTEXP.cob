000010 IDENTIFICATION                          DIVISION.
000020 PROGRAM-ID.                             PROGCTEXP.
000030 AUTHOR.                                 R J JULIAO.
000040 INSTALLATION.                           FOURSYS INFORMATICA -
000050                                          NUCLEO DE CONVERSAO DE
000060                                          ARQUIVOS DE CLIENTES.
000070 DATE-WRITTEN.                           14/03/1986.
000080 DATE-COMPILED.                          14/03/1986.
000090 SECURITY.                               USO RESTRITO - SOMENTE
000100                                          PESSOAL AUTORIZADO DO
000110                                          SETOR DE PROCESSAMENTO
000120                                          DE DADOS.
000130*=================================================================*
000140*      EMPRESA... :  FOURSYS INFORMATICA                          *
000150*=================================================================*
000160*    PROGRAMA.... : PROGCTEXP                                     *
000170*    PROGRAMADOR. : R J JULIAO                                    *
000180*    ANALISTA.... : IVAN SANCHES                                  *
000190*    CONSULTORIA. : FOURSYS                                       *
000200*    DATA........ : 14 / 03 / 1986                                *
000210*-----------------------------------------------------------------*
000220*    OBJETIVO.... : LER O ARQUIVO DE CLIENTES FIDELIZADOS DA      *
000230*                   RADIANCE CRM (2 OU MAIS SESSOES), MONTAR O    *
000240*                   NOME COMPLETO, DESCARTAR REGISTRO SEM NOME E  *
000250*                   GRAVAR ARQUIVO DE CONTATOS PARA IMPORTACAO    *
000260*                   NO ODOO (NOME / TELEFONE / OBSERVACOES).      *
000270*    OBSERVACOES. : NAO HA CORTE DE CONTROLE. A ORDEM DE SAIDA E  *
000280*                   A MESMA ORDEM DE ENTRADA.                     *
000290*=================================================================*
000300*    ARQUIVOS.... :                    I/O    INCLUDE/BOOK        *
000310*                    LOYALCLI           I      #BOOKLOY           *
000320*                    CTEXPORT           O      #BOOKCTEXP         *
000330*=================================================================*
000340*    MODULOS..... : NENHUM                                        *
000350*=================================================================*
000360*                          ALTERACOES                             *
000370*-----------------------------------------------------------------*
000380* 14/03/1986  R.J.        CHAMADO 0104 - VERSAO ORIGINAL, ARQUIVO *
000390*                         UNICO DE CLIENTES SEM FILTRO DE NOME.   *
000400* 07/06/1988  R.J.        CHAMADO 0233 - INCLUIDO DESCARTE DE     *
000410*                         REGISTRO SEM NOME (ACU-DESCARTADOS).    *
000420* 02/09/1991  M.A.S.      CHAMADO 0561 - TRATAMENTO DE NB-SEANCAS *
000430*                         EM BRANCO (DEFAULT PARA ZERO).          *
000440* 19/11/1994  M.A.S.      CHAMADO 0902 - REVISAO DA ROTINA DE     *
000450*                         CORTE DE ESPACOS DO NOME E SOBRENOME.   *
000460* 30/11/1998  C.F.T.      CHAMADO 1187 - REVISAO GERAL PARA O ANO *
000470*                         2000. NENHUM CAMPO DE DATA NESTE        *
000480*                         PROGRAMA - APENAS CONFIRMADO E ANOTADO. *
000490* 14/01/1999  C.F.T.      CHAMADO 1187 - FECHAMENTO DO CHAMADO DE *
000500*                         VIRADA DO ANO 2000. SEM PENDENCIAS.     *
000510* 23/02/2004  M.H.M.      CHAMADO 2245 - PROGRAMA ADAPTADO PARA A *
000520*                         CONTA RADIANCE CRM. SAIDA PASSA A TER   *
000530*                         3 COLUNAS (NOME / TELEFONE / NOTAS) NO  *
000540*                         LAYOUT DE IMPORTACAO DO ODOO, COM       *
000550*                         CABECALHO NA PRIMEIRA LINHA.            *
000560* 08/07/2006  M.H.M.      CHAMADO 2761 - INCLUIDA CONTAGEM DE     *
000570*                         REGISTROS LIDOS NA ESTATISTICA FINAL.   *
000580* 12/03/2009  M.H.M.      CHAMADO 3102 - CORRIGIDO O PROGRAMA,    *
000590*                         QUE NAO DESCARTAVA A LINHA DE CABECALHO *
000600*                         DO ARQUIVO LOYALCLI. O CABECALHO ESTAVA *
000610*                         SENDO LIDO, CONTADO E GRAVADO COMO SE   *
000620*                         FOSSE O PRIMEIRO CLIENTE. INCLUIDA A    *
000630*                         SECAO 0115-LEITURA-CABECALHO.           *
000640* 20/08/2010  M.H.M.      CHAMADO 3344 - RETIRADA A CHAVE UPSI-0  *
000650*                         DE DIAGNOSTICO (WS-MODO-DIAGNOSTICO) DO *
000660*                         SPECIAL-NAMES, INCLUIDA POR ENGANO NA   *
000670*                         VERSAO ANTERIOR E SEM USO PREVISTO NO   *
000680*                         PROCESSO DE EXPORTACAO PARA O ODOO.     *
000690*=================================================================*
000700
000710
000720*=================================================================*
000730 ENVIRONMENT                             DIVISION.
000740*=================================================================*
000750 CONFIGURATION                           SECTION.
000760 SPECIAL-NAMES.
000770*    NENHUMA CLASSE / CHAVE UPSI NECESSARIA NESTE PROGRAMA. NAO HA
000780*    EDICAO DE VALOR MONETARIO NA EXPORTACAO PARA O ODOO, LOGO O
000790*    DECIMAL-POINT IS COMMA DO PADRAO DA CASA NAO SE APLICA AQUI.
000800 INPUT-OUTPUT                            SECTION.
000810 FILE-CONTROL.
000820     SELECT LOYALCLI ASSIGN TO "LOYALCLI"
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS IS FS-LOYALCLI.
000850
000860     SELECT CTEXPORT ASSIGN TO "CTEXPORT"
000870         ORGANIZATION IS LINE SEQUENTIAL
000880         FILE STATUS IS FS-CTEXPORT.
000890
000900*=================================================================*
000910 DATA                                    DIVISION.
000920*=================================================================*
000930 FILE                                    SECTION.
000940*-----------------------------------------------------------------*
000950*        INPUT - CLIENTES FIDELIZADOS DA RADIANCE CRM             *
000960*                               LRECL = 075                       *
000970*-----------------------------------------------------------------*
000980 FD  LOYALCLI.
000990 COPY "#BOOKLOY".
001000*-----------------------------------------------------------------*
001010*        OUTPUT - CONTATOS PARA IMPORTACAO NO ODOO                *
001020*                               LRECL = 103                       *
001030*-----------------------------------------------------------------*
001040 FD  CTEXPORT.
001050 COPY "#BOOKCTEXP".
001060
001070 WORKING-STORAGE                         SECTION.
001080*-----------------------------------------------------------------*
001090 01  FILLER                      PIC X(050)          VALUE
001100         "***** INICIO DA WORKING - PROGCTEXP *****".
001110*-----------------------------------------------------------------*
001120 01  FILLER                      PIC X(050)          VALUE
001130         "========== VARIAVEL DE STATUS ==========".
001140*-----------------------------------------------------------------*
001150 01  FS-LOYALCLI                 PIC X(002)          VALUE SPACES.
001160 01  FS-CTEXPORT                 PIC X(002)          VALUE SPACES.
001170*-----------------------------------------------------------------*
001180 01  FILLER                      PIC X(050)          VALUE
001190         "========== VARIAVEIS ACUMULADORAS ==========".
001200*-----------------------------------------------------------------*
001210 01  ACU-LIDOS                   PIC 9(005) COMP-3   VALUE ZEROS.
001220 01  ACU-GRAVADOS                PIC 9(005) COMP-3   VALUE ZEROS.
001230 01  ACU-DESCARTADOS             PIC 9(005) COMP-3   VALUE ZEROS.
001240*-----------------------------------------------------------------*
001250 01  FILLER                      PIC X(050)          VALUE
001260         "========== MONTAGEM DO NOME COMPLETO ==========".
001270*-----------------------------------------------------------------*
001280 01  WRK-NOME-MONTADO.
001290     05  WRK-NOME-PRENOME         PIC X(020)          VALUE SPACES.
001300     05  FILLER                  PIC X(001)          VALUE SPACES.
001310     05  WRK-NOME-SOBRENOME       PIC X(030)          VALUE SPACES.
001320 01  WRK-NOME-MONTADO-R REDEFINES WRK-NOME-MONTADO
001330                                 PIC X(051).
001340*-----------------------------------------------------------------*
001350 01  WRK-CAMPO-TRIM               PIC X(030)          VALUE SPACES.
001360 01  WRK-TAM-CAMPO                PIC 9(002) COMP     VALUE ZEROS.
001370 01  WRK-TAM-PRENOM               PIC 9(002) COMP     VALUE ZEROS.
001380 01  WRK-TAM-NOM                  PIC 9(002) COMP     VALUE ZEROS.
001390 01  WRK-IX                       PIC 9(002) COMP     VALUE ZEROS.
001400*-----------------------------------------------------------------*
001410 01  FILLER                      PIC X(050)          VALUE
001420         "========== ROTULO E EDICAO DAS NOTAS ==========".
001430*-----------------------------------------------------------------*
001440 01  WRK-NOTAS-ROTULO            PIC X(011)          VALUE
001450         "Nombre de s".
001460 01  WRK-SESSOES-1D                PIC 9              VALUE ZERO.
001470 01  WRK-SESSOES-2D                PIC 99             VALUE ZERO.
001480 01  WRK-SESSOES-3D                PIC 999            VALUE ZERO.
001490*-----------------------------------------------------------------*
001500 01  FILLER                      PIC X(050)          VALUE
001510         "========== BOOK'S DE MENSAGEM E ERRO ==========".
001520*-----------------------------------------------------------------*
001530 COPY "#MSGERRO".
001540 COPY "#BOOKERRO".
001550*-----------------------------------------------------------------*
001560 01  FILLER                      PIC X(050)          VALUE
001570         "***** FIM DA WORKING *****".
001580*-----------------------------------------------------------------*
001590
001600*=================================================================*
001610 PROCEDURE                               DIVISION.
001620*=================================================================*
001630 0000-PRINCIPAL.
001640
001650         DISPLAY WRK-MSG-BANNER.
001660         PERFORM 0100-INICIAR.
001670         PERFORM 0200-PROCESSAR UNTIL FS-LOYALCLI NOT EQUAL '00'.
001680         PERFORM 0300-FINALIZAR.
001690         STOP RUN.
001700
001710 0000-PRINCIPAL-FIM.                     EXIT.
001720*-----------------------------------------------------------------*
001730 0100-INICIAR                            SECTION.
001740*-----------------------------------------------------------------*
001750
001760         OPEN INPUT LOYALCLI.
001770
001780         IF FS-LOYALCLI EQUAL '35'
001790             DISPLAY WRK-MSG-NAO-ACHOU
001800             GOBACK
001810         END-IF.
001820
001830         IF FS-LOYALCLI NOT EQUAL '00'
001840             MOVE "INICIAR-LOYALCLI"   TO WRK-AREA-ERRO
001850             MOVE FS-LOYALCLI             TO WRK-STATUS-ERRO
001860             PERFORM 9999-TRATA-ERRO
001870         END-IF.
001880
001890         DISPLAY WRK-MSG-ARQ-OK.
001900
001910         PERFORM 0115-LEITURA-CABECALHO.
001920
001930         OPEN OUTPUT CTEXPORT.
001940
001950         IF FS-CTEXPORT NOT EQUAL '00'
001960             MOVE "INICIAR-CTEXPORT"   TO WRK-AREA-ERRO
001970             MOVE FS-CTEXPORT             TO WRK-STATUS-ERRO
001980             PERFORM 9999-TRATA-ERRO
001990         END-IF.
002000
002010         PERFORM 0110-GRAVA-CABECALHO.
002020         PERFORM 0120-LEITURA.
002030
002040 0100-INICIAR-FIM.                       EXIT.
002050*-----------------------------------------------------------------*
002060 0110-GRAVA-CABECALHO                    SECTION.
002070*-----------------------------------------------------------------*
002080
002090         MOVE SPACES TO REG-CONTATO.
002100         MOVE "Name"  TO REG-CAB-NAME.
002110         MOVE "Phone" TO REG-CAB-PHONE.
002120         MOVE "Notes" TO REG-CAB-NOTES.
002130         WRITE REG-CONTATO.
002140
002150 0110-GRAVA-CABECALHO-FIM.                EXIT.
002160*-----------------------------------------------------------------*
002170 0115-LEITURA-CABECALHO                  SECTION.
002180*-----------------------------------------------------------------*
002190
002200* DESCARTA A LINHA 1 DO ARQUIVO LOYALCLI (CABECALHO DE COLUNAS DA *
002210* EXTRACAO DA RADIANCE CRM) ANTES DO LOOP PRINCIPAL DE LEITURA.   *
002220* NAO ENTRA NA CONTAGEM DE ACU-LIDOS E NAO GERA REGISTRO DE       *
002230* SAIDA.                                                         *
002240
002250         READ LOYALCLI.
002260
002270         IF FS-LOYALCLI NOT EQUAL '00'
002280             MOVE "LEITURA-CABECALHO"  TO WRK-AREA-ERRO
002290             MOVE FS-LOYALCLI          TO WRK-STATUS-ERRO
002300             PERFORM 9999-TRATA-ERRO
002310         END-IF.
002320
002330 0115-LEITURA-CABECALHO-FIM.              EXIT.
002340*-----------------------------------------------------------------*
002350 0120-LEITURA                            SECTION.
002360*-----------------------------------------------------------------*
002370
002380         READ LOYALCLI.
002390
002400         IF FS-LOYALCLI EQUAL '00'
002410             ADD 1 TO ACU-LIDOS
002420         ELSE
002430             IF FS-LOYALCLI EQUAL '10'
002440                 CONTINUE
002450             ELSE
002460                 MOVE "0120-LEITURA"    TO WRK-AREA-ERRO
002470                 MOVE FS-LOYALCLI       TO WRK-STATUS-ERRO
002480                 PERFORM 9999-TRATA-ERRO
002490             END-IF
002500         END-IF.
002510
002520 0120-LEITURA-FIM.                       EXIT.
002530*-----------------------------------------------------------------*
002540 0200-PROCESSAR                          SECTION.
002550*-----------------------------------------------------------------*
002560
002570         PERFORM 0210-MONTA-NOME.
002580
002590         IF WRK-NOME-MONTADO-R EQUAL SPACES
002600             ADD 1 TO ACU-DESCARTADOS
002610         ELSE
002620             PERFORM 0230-MONTA-NOTAS
002630             PERFORM 0240-GRAVA-CONTATO
002640         END-IF.
002650
002660         PERFORM 0120-LEITURA.
002670
002680 0200-PROCESSAR-FIM.                     EXIT.
002690*-----------------------------------------------------------------*
002700 0210-MONTA-NOME                         SECTION.
002710*-----------------------------------------------------------------*
002720
002730         MOVE SPACES        TO WRK-CAMPO-TRIM.
002740         MOVE REG-PRENOM    TO WRK-CAMPO-TRIM.
002750         PERFORM 0800-ACHA-TAMANHO.
002760         MOVE WRK-TAM-CAMPO  TO WRK-TAM-PRENOM.
002770
002780         MOVE SPACES        TO WRK-CAMPO-TRIM.
002790         MOVE REG-NOM       TO WRK-CAMPO-TRIM.
002800         PERFORM 0800-ACHA-TAMANHO.
002810         MOVE WRK-TAM-CAMPO  TO WRK-TAM-NOM.
002820
002830         MOVE SPACES TO WRK-NOME-MONTADO-R.
002840
002850         IF WRK-TAM-PRENOM GREATER ZERO
002860             IF WRK-TAM-NOM GREATER ZERO
002870                 STRING REG-PRENOM (1:WRK-TAM-PRENOM)
002880                                          DELIMITED BY SIZE
002890                        " "               DELIMITED BY SIZE
002900                        REG-NOM (1:WRK-TAM-NOM)
002910                                          DELIMITED BY SIZE
002920                     INTO WRK-NOME-MONTADO-R
002930                 END-STRING
002940             ELSE
002950                 STRING REG-PRENOM (1:WRK-TAM-PRENOM)
002960                                          DELIMITED BY SIZE
002970                     INTO WRK-NOME-MONTADO-R
002980                 END-STRING
002990             END-IF
003000         ELSE
003010             IF WRK-TAM-NOM GREATER ZERO
003020                 STRING REG-NOM (1:WRK-TAM-NOM)
003030                                          DELIMITED BY SIZE
003040                     INTO WRK-NOME-MONTADO-R
003050                 END-STRING
003060             END-IF
003070         END-IF.
003080
003090 0210-MONTA-NOME-FIM.                    EXIT.
003100*-----------------------------------------------------------------*
003110 0230-MONTA-NOTAS                        SECTION.
003120*-----------------------------------------------------------------*
003130
003140         IF REG-SEANCAS-VAZIO
003150             MOVE ZERO TO REG-NB-SEANCAS
003160         END-IF.
003170
003180         MOVE SPACES TO REG-NOTES.
003190
003200         IF REG-NB-SEANCAS LESS 10
003210             MOVE REG-NB-SEANCAS TO WRK-SESSOES-1D
003220             STRING WRK-NOTAS-ROTULO DELIMITED BY SIZE
003230                    "éances: "       DELIMITED BY SIZE
003240                    WRK-SESSOES-1D    DELIMITED BY SIZE
003250                 INTO REG-NOTES
003260             END-STRING
003270         ELSE
003280             IF REG-NB-SEANCAS LESS 100
003290                 MOVE REG-NB-SEANCAS TO WRK-SESSOES-2D
003300                 STRING WRK-NOTAS-ROTULO DELIMITED BY SIZE
003310                        "éances: "       DELIMITED BY SIZE
003320                        WRK-SESSOES-2D    DELIMITED BY SIZE
003330                     INTO REG-NOTES
003340                 END-STRING
003350             ELSE
003360                 MOVE REG-NB-SEANCAS TO WRK-SESSOES-3D
003370                 STRING WRK-NOTAS-ROTULO DELIMITED BY SIZE
003380                        "éances: "       DELIMITED BY SIZE
003390                        WRK-SESSOES-3D    DELIMITED BY SIZE
003400                     INTO REG-NOTES
003410                 END-STRING
003420             END-IF
003430         END-IF.
003440
003450 0230-MONTA-NOTAS-FIM.                   EXIT.
003460*-----------------------------------------------------------------*
003470 0240-GRAVA-CONTATO                      SECTION.
003480*-----------------------------------------------------------------*
003490
003500         MOVE WRK-NOME-MONTADO-R TO REG-NAME.
003510         MOVE REG-TELEPHONE     TO REG-PHONE.
003520
003530         WRITE REG-CONTATO.
003540
003550         IF FS-CTEXPORT NOT EQUAL '00'
003560             MOVE "0240-GRAVA-CONTATO" TO WRK-AREA-ERRO
003570             MOVE FS-CTEXPORT          TO WRK-STATUS-ERRO
003580             PERFORM 9999-TRATA-ERRO
003590         ELSE
003600             ADD 1 TO ACU-GRAVADOS
003610         END-IF.
003620
003630 0240-GRAVA-CONTATO-FIM.                 EXIT.
003640*-----------------------------------------------------------------*
003650 0300-FINALIZAR                          SECTION.
003660*-----------------------------------------------------------------*
003670
003680         CLOSE LOYALCLI
003690               CTEXPORT.
003700
003710         DISPLAY WRK-MSG-FIM.
003720         DISPLAY "ARQUIVO GERADO....: CTEXPORT".
003730         DISPLAY "REGISTROS LIDOS...: " ACU-LIDOS.
003740         DISPLAY "REGISTROS GRAVADOS: " ACU-GRAVADOS " clients".
003750         DISPLAY "REGISTROS SEM NOME: " ACU-DESCARTADOS.
003760         DISPLAY WRK-MSG-INSTRUCOES1.
003770         DISPLAY WRK-MSG-INSTRUCOES2.
003780
003790 0300-FINALIZAR-FIM.                     EXIT.
003800*-----------------------------------------------------------------*
003810 0800-ACHA-TAMANHO                       SECTION.
003820*-----------------------------------------------------------------*
003830
003840         IF WRK-CAMPO-TRIM EQUAL SPACES
003850             MOVE ZERO TO WRK-TAM-CAMPO
003860         ELSE
003870             MOVE 30 TO WRK-IX
003880             PERFORM 0805-TESTA-POS
003890                 VARYING WRK-IX FROM 30 BY -1
003900                 UNTIL WRK-CAMPO-TRIM (WRK-IX:1) NOT EQUAL SPACE
003910             MOVE WRK-IX TO WRK-TAM-CAMPO
003920         END-IF.
003930
003940 0800-ACHA-TAMANHO-FIM.                  EXIT.
003950*-----------------------------------------------------------------*
003960 0805-TESTA-POS                          SECTION.
003970*-----------------------------------------------------------------*
003980
003990         CONTINUE.
004000
004010 0805-TESTA-POS-FIM.                     EXIT.
004020*-----------------------------------------------------------------*
004030 9999-TRATA-ERRO                         SECTION.
004040*-----------------------------------------------------------------*
004050
004060         DISPLAY "===== ERRO NO PROGRAMA PROGCTEXP =====".
004070         DISPLAY "AREA / SECAO.: " WRK-AREA-ERRO.
004080         DISPLAY "FILE STATUS..: " WRK-STATUS-ERRO.
004090         GOBACK.
004100
004110 9999-TRATA-ERRO-FIM.                    EXIT.
004120*-----------------------------------------------------------------*
